000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LoanAppMnt.
000300 AUTHOR.        D. MERCADO.
000400 INSTALLATION.  CREDITOS Y PRESTAMOS S.A. - CPD.
000500 DATE-WRITTEN.  12-03-1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*---------------------------------------------------------
001000* CONTROL DE CAMBIOS.
001100*---------------------------------------------------------
001200* FECHA      PROG.  PETICION   DESCRIPCION
001300*---------------------------------------------------------
001400* 12-03-1987 DMM    CR-0231    PROGRAMA ORIGINAL.  ALTA DE        CHG-LAPM
001500*                              SOLICITUDES DE PRESTAMO Y          CHG-LAPM
001600*                              CONTROL DE ESTADO (PENDING,        CHG-LAPM
001700*                              APPROVED, REJECTED).               CHG-LAPM
001800* 04-11-1988 DMM    CR-0309    SE AGREGA VALIDACION DE NIE        CHG-LAPM
001900*                              (LETRAS X/Y/Z) EN EL DNI.          CHG-LAPM
002000* 22-06-1990 RFS    CR-0418    SE AGREGA MONEDA (LOAN-            CHG-LAPM
002100*                              CURRENCY) A LA SOLICITUD.          CHG-LAPM
002200* 09-01-1992 RFS    CR-0477    REDONDEO DE IMPORTE CAMBIADO       CHG-LAPM
002300*                              A MITAD-PAR (HALF-EVEN).           CHG-LAPM
002400* 17-08-1994 LTQ    CR-0552    SE AGREGA EL ESTADO CANCELLED      CHG-LAPM
002500*                              Y SU TRANSICION DESDE              CHG-LAPM
002600*                              APPROVED.                          CHG-LAPM
002700* 14-12-1998 LTQ    CR-0605    AMPLIACION DE FECHAS A 4           CHG-LAPM
002800*                              DIGITOS DE ANIO (PROBLEMA          CHG-LAPM
002900*                              DEL ANIO 2000).                    CHG-LAPM
003000* 30-03-1999 LTQ    CR-0611    VERIFICADO EL CAMBIO DE            CHG-LAPM
003100*                              SIGLO EN LOS TIMESTAMPS DE         CHG-LAPM
003200*                              ALTA Y MODIFICACION.               CHG-LAPM
003300* 19-09-2001 PHO    CR-0733    SE AGREGA EL REPORTE DE            CHG-LAPM
003400*                              CONTROL DE FIN DE PROCESO.         CHG-LAPM
003500* 05-02-2004 PHO    CR-0781    TABLA MAESTRA EN MEMORIA           CHG-LAPM
003600*                              CON BUSQUEDA BINARIA               CHG-LAPM
003700*                              (SEARCH ALL) EN LUGAR DE           CHG-LAPM
003800*                              ARCHIVO INDEXADO.                  CHG-LAPM
003810* 11-10-2006 PHO    CR-0809    SE QUITA EL SWITCH DE TRAZA        CHG-LAPM
003820*                              (UPSI-0) Y SUS DISPLAY DE          CHG-LAPM
003830*                              DEPURACION; NO SE USABA EN         CHG-LAPM
003840*                              EXPLOTACION.                       CHG-LAPM
003900*---------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS NIE-LETRA-CLASE IS "X" "Y" "Z".
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LOAN-TXN-FILE ASSIGN TO "TXNFILE"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-FS-TXN.
005300 
005400     SELECT LOAN-MASTER-FILE ASSIGN TO "MASTFILE"
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WS-FS-MSTR.
005700 
005800     SELECT LOAN-EXCEPT-FILE ASSIGN TO "EXCPFILE"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-FS-EXCP.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  LOAN-TXN-FILE
006500     LABEL RECORD IS STANDARD
006600     DATA RECORD IS F-TXN-REC.
006700 01  F-TXN-REC.
006800     03  F-TXN-TYPE                       PIC X(01).
006900     03  F-TXN-LOAN-ID                    PIC X(36).
007000     03  F-TXN-APPLICANT-NAME             PIC X(100).
007100     03  F-TXN-APPLICANT-IDENTITY         PIC X(09).
007200     03  F-TXN-AMOUNT                     PIC S9(13)V99.
007300     03  F-TXN-CURRENCY                   PIC X(03).
007400     03  F-TXN-NEW-STATUS                 PIC X(09).
007500     03  FILLER                           PIC X(04).
007600 
007700 FD  LOAN-MASTER-FILE
007800     LABEL RECORD IS STANDARD
007900     DATA RECORD IS F-MSTR-REC.
008000 01  F-MSTR-REC.
008100     03  F-MSTR-LOAN-ID                   PIC X(36).
008200     03  F-MSTR-APPLICANT-NAME             PIC X(100).
008300     03  F-MSTR-APPLICANT-IDENTITY         PIC X(09).
008400     03  F-MSTR-AMOUNT                     PIC S9(13)V99
008500                                            COMP-3.
008600     03  F-MSTR-CURRENCY                   PIC X(03).
008700     03  F-MSTR-STATUS                     PIC X(09).
008800     03  F-MSTR-CREATED-AT                 PIC X(26).
008900     03  F-MSTR-MODIFIED-AT                PIC X(26).
009000     03  FILLER                            PIC X(04).
009100 
009200 FD  LOAN-EXCEPT-FILE
009300     LABEL RECORD IS STANDARD
009400     DATA RECORD IS F-EXCP-REC.
009500 01  F-EXCP-REC.
009600     03  F-EXCP-TXN-TYPE                  PIC X(01).
009700     03  F-EXCP-LOAN-ID                    PIC X(36).
009800     03  F-EXCP-APPLICANT-IDENTITY         PIC X(09).
009900     03  F-EXCP-REASON                     PIC X(60).
010000     03  FILLER                            PIC X(04).
010100 
010200 WORKING-STORAGE SECTION.
010300*
010400* CONSTANTES DE TRABAJO.
010500*
010600 78  CTE-01                                        VALUE 1.
010700 78  CTE-02                                         VALUE 2.
010800 78  CTE-23                                         VALUE 23.
010900 78  CTE-50                                         VALUE 50.
011000 78  CTE-100                                        VALUE 100.
011100 
011200 77  WS-FS-TXN                   PIC X(02)  VALUE ZEROES.
011300 77  WS-FS-MSTR                  PIC X(02)  VALUE ZEROES.
011400 77  WS-FS-EXCP                  PIC X(02)  VALUE ZEROES.
011500 
011600 77  WS-MASTER-COUNT             PIC 9(05)  COMP VALUE ZERO.
011700 77  WS-SEQ-COUNTER              PIC 9(06)  COMP VALUE ZERO.
011800 77  WS-SUB-1                    PIC 9(05)  COMP VALUE ZERO.
011900 77  WS-SUB-2                    PIC 9(05)  COMP VALUE ZERO.
012000 77  WS-IDX-DNI                  PIC 9(02)  COMP VALUE ZERO.
012100 
012200 77  WS-CREATED-COUNT            PIC 9(07)  COMP VALUE ZERO.
012300 77  WS-APPROVED-COUNT           PIC 9(07)  COMP VALUE ZERO.
012400 77  WS-REJECTED-COUNT           PIC 9(07)  COMP VALUE ZERO.
012500 77  WS-CANCELLED-COUNT          PIC 9(07)  COMP VALUE ZERO.
012600 77  WS-EXCEPTION-COUNT          PIC 9(07)  COMP VALUE ZERO.
012700 
012800 77  WS-DNI-QUOTIENT             PIC 9(06)  COMP VALUE ZERO.
012900 77  WS-DNI-REMAINDER            PIC 9(02)  COMP VALUE ZERO.
013000 
013100 77  WS-CENTS                    PIC S9(15) COMP VALUE ZERO.
013200 77  WS-FRAC                     PIC S9(02) COMP VALUE ZERO.
013300 77  WS-HALF-CHK                 PIC S9(15) COMP VALUE ZERO.
013400 77  WS-ODD-CHK                  PIC S9(01) COMP VALUE ZERO.
013500 
013600 77  WS-DNI-CONTROL-LETTERS      PIC X(23)
013700                                 VALUE "TRWAGMYFPDXBNJZSQVHLCKE".
013800 77  WS-DNI-EXPECTED-LETTER      PIC X(01)  VALUE SPACE.
013900 
014000 01  WS-EOF-SWITCH.
014100     03  WS-TXN-EOF-SW            PIC X(01)  VALUE "N".
014200         88  SW-TXN-EOF-Y                    VALUE "Y".
014300         88  SW-TXN-EOF-N                    VALUE "N".
014400     03  FILLER                   PIC X(01)  VALUE SPACE.
014500 
014600 01  WS-MSTR-EOF-SWITCH.
014700     03  WS-MSTR-EOF-SW            PIC X(01)  VALUE "N".
014800         88  SW-MSTR-EOF-Y                   VALUE "Y".
014900         88  SW-MSTR-EOF-N                   VALUE "N".
015000     03  FILLER                   PIC X(01)  VALUE SPACE.
015100 
015200 01  WS-FOUND-SWITCH.
015300     03  WS-MSTR-FOUND-SW          PIC X(01)  VALUE "N".
015400         88  SW-MSTR-FOUND-Y                 VALUE "Y".
015500         88  SW-MSTR-FOUND-N                 VALUE "N".
015600     03  FILLER                   PIC X(01)  VALUE SPACE.
015700 
015800 01  WS-TRANSITION-SWITCH.
015900     03  WS-TRANSITION-SW          PIC X(01)  VALUE "N".
016000         88  SW-TRANSITION-LEGAL              VALUE "Y".
016100         88  SW-TRANSITION-ILLEGAL            VALUE "N".
016200     03  FILLER                   PIC X(01)  VALUE SPACE.
016300 
016400 01  WS-ID-VALID-SWITCH.
016500     03  WS-ID-VALID-SW            PIC X(01)  VALUE "N".
016600         88  SW-ID-VALID-Y                    VALUE "Y".
016700         88  SW-ID-VALID-N                    VALUE "N".
016800     03  FILLER                   PIC X(01)  VALUE SPACE.
016900 
017000 01  WS-AMT-VALID-SWITCH.
017100     03  WS-AMT-VALID-SW           PIC X(01)  VALUE "N".
017200         88  SW-AMT-VALID-Y                   VALUE "Y".
017300         88  SW-AMT-VALID-N                   VALUE "N".
017400     03  FILLER                   PIC X(01)  VALUE SPACE.
017500*
017600* FECHA Y HORA DE PROCESO (SE FIJA UNA SOLA VEZ AL INICIO
017700* DE LA CORRIDA Y SE USA PARA TODAS LAS ALTAS Y CAMBIOS DE
017800* ESTADO DE ESTA EJECUCION).
017900*
018000 01  WS-STAMP-RAW.
018100     03  WS-STAMP-DATE             PIC 9(08)  VALUE ZERO.
018200     03  WS-STAMP-TIME             PIC 9(08)  VALUE ZERO.
018300 01  WS-STAMP-PARTS REDEFINES WS-STAMP-RAW.
018400     03  WS-STAMP-YYYY             PIC 9(04).
018500     03  WS-STAMP-MM               PIC 9(02).
018600     03  WS-STAMP-DD               PIC 9(02).
018700     03  WS-STAMP-HH               PIC 9(02).
018800     03  WS-STAMP-MI               PIC 9(02).
018900     03  WS-STAMP-SS               PIC 9(02).
019000     03  WS-STAMP-HS               PIC 9(02).
019100 
019200 01  WS-CURRENT-TIMESTAMP          PIC X(26)  VALUE SPACES.
019300 01  WS-NEW-LOAN-ID                PIC X(36)  VALUE SPACES.
019400 01  WS-SEQ-COUNTER-ED             PIC 9(06)  VALUE ZERO.
019500*
019600* AREA DE TRABAJO PARA LA VALIDACION DEL DNI/NIE.
019700*
019800 01  WS-NORM-IDENTITY              PIC X(09)  VALUE SPACES.
019900 01  WS-ID-CHAR1                   PIC X(01)  VALUE SPACE.
020000 01  WS-DNI-WORK.
020100     03  WS-DNI-DIGITS-X           PIC X(08)  VALUE ZEROES.
020200 01  WS-DNI-DIGITS-9 REDEFINES WS-DNI-WORK.
020300     03  WS-DNI-NUMBER             PIC 9(08).
020400*
020500* AREA DE TRABAJO PARA LA MONEDA Y EL IMPORTE.
020600*
020700 01  WS-NORM-CURRENCY              PIC X(03)  VALUE SPACES.
020800 01  WS-EXCEPTION-REASON           PIC X(60)  VALUE SPACES.
020900 01  WS-EXCP-LOAN-ID-WK            PIC X(36)  VALUE SPACES.
021000 01  WS-EXCP-IDENT-WK              PIC X(09)  VALUE SPACES.
021100 
021200 01  WS-AMOUNT-HI                  PIC S9(13)V9(04)
021300                                   VALUE ZERO.
021400 01  WS-AMOUNT-HI-INT REDEFINES WS-AMOUNT-HI
021500                                   PIC S9(17).
021600 
021700 01  WS-AMOUNT-RND                 PIC S9(13)V99
021800                                   VALUE ZERO.
021900 01  WS-AMOUNT-RND-INT REDEFINES WS-AMOUNT-RND
022000                                   PIC S9(15).
022100 
022200 01  WS-CREATED-AMOUNT-EUR         PIC S9(13)V99
022300                                   VALUE ZERO.
022400*
022500* ENTRADA NUEVA A INSERTAR EN LA TABLA MAESTRA (VER EL
022600* PARRAFO 130 MAS ABAJO, QUE LA INSERTA ORDENADA POR
022700* LOAN-ID, MISMA TECNICA DE DESPLAZAMIENTO USADA EN LAS
022800* TABLAS ORDENADAS EN MEMORIA DE ESTE CPD).
022900*
023000 01  WS-NEW-MASTER-ENTRY.
023100     03  WS-NEW-MSTR-LOAN-ID            PIC X(36).
023200     03  WS-NEW-MSTR-APPLICANT-NAME     PIC X(100).
023300     03  WS-NEW-MSTR-APPLICANT-IDENTITY PIC X(09).
023400     03  WS-NEW-MSTR-AMOUNT             PIC S9(13)V99.
023500     03  WS-NEW-MSTR-CURRENCY           PIC X(03).
023600     03  WS-NEW-MSTR-STATUS             PIC X(09).
023700     03  WS-NEW-MSTR-CREATED-AT         PIC X(26).
023800     03  WS-NEW-MSTR-MODIFIED-AT        PIC X(26).
023900     03  FILLER                         PIC X(04).
024000*
024100* TABLA MAESTRA EN MEMORIA.  SUSTITUYE AL ARCHIVO INDEXADO
024200* (KSDS) QUE NO ESTA DISPONIBLE EN ESTA INSTALACION; SE
024300* CARGA COMPLETA AL INICIO DE LA CORRIDA Y SE REESCRIBE
024400* COMPLETA AL FINAL (PARRAFOS 010 Y 910).
024500*
024600 01  WS-MASTER-TABLE-AREA.
024700     03  WS-MASTER-ENTRY OCCURS 1 TO 9999 TIMES
024800                          DEPENDING ON WS-MASTER-COUNT
024900                          INDEXED BY IDX-MSTR.
025000         05  WS-MSTR-LOAN-ID            PIC X(36).
025100         05  WS-MSTR-APPLICANT-NAME     PIC X(100).
025200         05  WS-MSTR-APPLICANT-IDENTITY PIC X(09).
025300         05  WS-MSTR-AMOUNT             PIC S9(13)V99.
025400         05  WS-MSTR-CURRENCY           PIC X(03).
025500         05  WS-MSTR-STATUS             PIC X(09).
025600             88  WS-MSTR-IS-PENDING        VALUE "PENDING".
025700             88  WS-MSTR-IS-APPROVED       VALUE "APPROVED".
025800             88  WS-MSTR-IS-REJECTED       VALUE "REJECTED".
025900             88  WS-MSTR-IS-CANCELLED      VALUE "CANCELLED".
026000         05  WS-MSTR-CREATED-AT         PIC X(26).
026100         05  WS-MSTR-MODIFIED-AT        PIC X(26).
026200         05  FILLER                     PIC X(04).
026300 
026400 01  WS-MASTER-TABLE-RED REDEFINES WS-MASTER-TABLE-AREA.
026500     03  WS-MSTR-SORT-ENTRY OCCURS 1 TO 9999 TIMES
026600                          DEPENDING ON WS-MASTER-COUNT
026700                          ASCENDING KEY WS-MSTR-SORT-ID
026800                          INDEXED BY IDX-MSTR-SORT.
026900         05  WS-MSTR-SORT-ID            PIC X(36).
027000         05  FILLER                     PIC X(192).
027100*
027200* LINEAS DEL REPORTE DE CONTROL DE FIN DE PROCESO.
027300*
027400 01  WS-SUMMARY-HEADING.
027500     03  FILLER   PIC X(21) VALUE "APPLICATIONS CREATED".
027600     03  FILLER   PIC X(02) VALUE SPACES.
027700     03  FILLER   PIC X(18) VALUE "TOTAL AMOUNT (EUR)".
027800     03  FILLER   PIC X(02) VALUE SPACES.
027900     03  FILLER   PIC X(15) VALUE "APPROVED COUNT".
028000     03  FILLER   PIC X(02) VALUE SPACES.
028100     03  FILLER   PIC X(15) VALUE "REJECTED COUNT".
028200     03  FILLER   PIC X(02) VALUE SPACES.
028300     03  FILLER   PIC X(16) VALUE "CANCELLED COUNT".
028400     03  FILLER   PIC X(02) VALUE SPACES.
028500     03  FILLER   PIC X(17) VALUE "EXCEPTIONS COUNT".
028600 
028700 01  WS-SUMMARY-DETAIL.
028800     03  WS-SUM-CREATED-ED          PIC ZZZZZZ9.
028900     03  FILLER                     PIC X(09) VALUE SPACES.
029000     03  WS-SUM-AMOUNT-ED
029100                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
029200     03  FILLER                     PIC X(05) VALUE SPACES.
029300     03  WS-SUM-APPROVED-ED         PIC ZZZZZZ9.
029400     03  FILLER                     PIC X(08) VALUE SPACES.
029500     03  WS-SUM-REJECTED-ED         PIC ZZZZZZ9.
029600     03  FILLER                     PIC X(09) VALUE SPACES.
029700     03  WS-SUM-CANCELLED-ED        PIC ZZZZZZ9.
029800     03  FILLER                     PIC X(09) VALUE SPACES.
029900     03  WS-SUM-EXCEPTIONS-ED       PIC ZZZZZZ9.
030000 
030100 PROCEDURE DIVISION.
030200 DECLARATIVES.
030300 FILE-HANDLER SECTION.
030400     USE AFTER ERROR PROCEDURE ON LOAN-TXN-FILE
030500                                   LOAN-MASTER-FILE
030600                                   LOAN-EXCEPT-FILE.
030700 
030800 STATUS-CHECK.
030900     DISPLAY SPACE
031000     DISPLAY "FILE STATUS INFORMATION."
031100     DISPLAY "TXN : [" WS-FS-TXN "]  "
031200             "MSTR: [" WS-FS-MSTR "]  "
031300             "EXCP: [" WS-FS-EXCP "]."
031400     STOP "PROCESO ABORTADO POR ERROR DE E/S.".
031500 END DECLARATIVES.
031600 
031700 MAIN-PARAGRAPH.
031800     PERFORM 000-BEGIN-START-RUN
031900        THRU 000-END-START-RUN
032000 
032100     PERFORM 010-BEGIN-LOAD-MASTER-TABLE
032200        THRU 010-END-LOAD-MASTER-TABLE
032300       UNTIL SW-MSTR-EOF-Y
032400          OR WS-FS-MSTR IS NOT EQUAL TO ZEROES
032500 
032600     PERFORM 020-BEGIN-PROCESS-TRANSACTIONS
032700        THRU 020-END-PROCESS-TRANSACTIONS
032800       UNTIL SW-TXN-EOF-Y
032900 
033000     PERFORM 900-BEGIN-FINISH-RUN
033100        THRU 900-END-FINISH-RUN
033200 
033300     STOP RUN.
033400*
033500*--------------------------------------------------------
033600* INICIO DE LA CORRIDA.  ABRE LOS ARCHIVOS DE TRABAJO Y
033700* FIJA EL TIMESTAMP DE PROCESO PARA TODA LA EJECUCION.
033800*--------------------------------------------------------
033900 000-BEGIN-START-RUN.
034000     OPEN INPUT  LOAN-TXN-FILE
034100     OPEN INPUT  LOAN-MASTER-FILE
034200     OPEN OUTPUT LOAN-EXCEPT-FILE
034300 
034400     ACCEPT WS-STAMP-DATE FROM DATE YYYYMMDD
034500     ACCEPT WS-STAMP-TIME FROM TIME
034600 
034700     PERFORM 005-BEGIN-BUILD-TIMESTAMP
034800        THRU 005-END-BUILD-TIMESTAMP.
034900 000-END-START-RUN.
035000     EXIT.
035100 
035200 005-BEGIN-BUILD-TIMESTAMP.
035300     STRING WS-STAMP-YYYY    "-" WS-STAMP-MM    "-"
035400            WS-STAMP-DD      "T" WS-STAMP-HH     ":"
035500            WS-STAMP-MI      ":" WS-STAMP-SS     "."
035600            WS-STAMP-HS      "0000"
035700         DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP.
035800 005-END-BUILD-TIMESTAMP.
035900     EXIT.
036000*
036100*--------------------------------------------------------
036200* CARGA DE LA TABLA MAESTRA EN MEMORIA, ORDENADA POR
036300* LOAN-ID, TAL COMO LLEGA DEL ARCHIVO SECUENCIAL.
036400*--------------------------------------------------------
036500 010-BEGIN-LOAD-MASTER-TABLE.
036600     READ LOAN-MASTER-FILE RECORD
036700       AT END
036800          SET SW-MSTR-EOF-Y TO TRUE
036900       NOT AT END
037000          ADD CTE-01 TO WS-MASTER-COUNT
037100          SET IDX-MSTR TO WS-MASTER-COUNT
037200          MOVE F-MSTR-LOAN-ID
037300            TO WS-MSTR-LOAN-ID (IDX-MSTR)
037400          MOVE F-MSTR-APPLICANT-NAME
037500            TO WS-MSTR-APPLICANT-NAME (IDX-MSTR)
037600          MOVE F-MSTR-APPLICANT-IDENTITY
037700            TO WS-MSTR-APPLICANT-IDENTITY (IDX-MSTR)
037800          MOVE F-MSTR-AMOUNT
037900            TO WS-MSTR-AMOUNT (IDX-MSTR)
038000          MOVE F-MSTR-CURRENCY
038100            TO WS-MSTR-CURRENCY (IDX-MSTR)
038200          MOVE F-MSTR-STATUS
038300            TO WS-MSTR-STATUS (IDX-MSTR)
038400          MOVE F-MSTR-CREATED-AT
038500            TO WS-MSTR-CREATED-AT (IDX-MSTR)
038600          MOVE F-MSTR-MODIFIED-AT
038700            TO WS-MSTR-MODIFIED-AT (IDX-MSTR)
038800     END-READ.
038900 010-END-LOAD-MASTER-TABLE.
039000     EXIT.
039100*
039200*--------------------------------------------------------
039300* UN PASO UNICO POR EL ARCHIVO DE TRANSACCIONES DIARIAS,
039400* EN EL ORDEN DE LLEGADA (SIN CLAVE DE CLASIFICACION).
039500*--------------------------------------------------------
039600 020-BEGIN-PROCESS-TRANSACTIONS.
039700     READ LOAN-TXN-FILE RECORD
039800       AT END
039900          SET SW-TXN-EOF-Y TO TRUE
040000       NOT AT END
040100          EVALUATE F-TXN-TYPE
040200              WHEN "C"
040300                 PERFORM 100-BEGIN-PROCESS-CREATE-TXN
040400                    THRU 100-END-PROCESS-CREATE-TXN
040500              WHEN "S"
040600                 PERFORM 200-BEGIN-PROCESS-STATUS-TXN
040700                    THRU 200-END-PROCESS-STATUS-TXN
040800              WHEN OTHER
040900                 MOVE F-TXN-LOAN-ID  TO WS-EXCP-LOAN-ID-WK
041000                 MOVE F-TXN-APPLICANT-IDENTITY
041100                                     TO WS-EXCP-IDENT-WK
041200                 MOVE "Unknown transaction type"
041300                                     TO WS-EXCEPTION-REASON
041400                 PERFORM 600-BEGIN-WRITE-EXCEPTION
041500                    THRU 600-END-WRITE-EXCEPTION
041600          END-EVALUATE
041700     END-READ.
041800 020-END-PROCESS-TRANSACTIONS.
041900     EXIT.
042000*
042100*--------------------------------------------------------
042200* ALTA DE UNA NUEVA SOLICITUD DE PRESTAMO (TXN-TYPE = C).
042300*--------------------------------------------------------
042400 100-BEGIN-PROCESS-CREATE-TXN.
042500     MOVE SPACES              TO WS-EXCP-LOAN-ID-WK
042600     MOVE F-TXN-APPLICANT-IDENTITY
042700                               TO WS-EXCP-IDENT-WK
042800 
042900     PERFORM 300-BEGIN-VALIDATE-IDENTITY
043000        THRU 300-END-VALIDATE-IDENTITY
043100 
043200     IF SW-ID-VALID-N
043300        PERFORM 600-BEGIN-WRITE-EXCEPTION
043400           THRU 600-END-WRITE-EXCEPTION
043500     ELSE
043600        MOVE WS-NORM-IDENTITY  TO WS-EXCP-IDENT-WK
043700        PERFORM 400-BEGIN-VALIDATE-AMOUNT
043800           THRU 400-END-VALIDATE-AMOUNT
043900 
044000        IF SW-AMT-VALID-N
044100           PERFORM 600-BEGIN-WRITE-EXCEPTION
044200              THRU 600-END-WRITE-EXCEPTION
044300        ELSE
044400           PERFORM 110-BEGIN-BUILD-NEW-LOAN
044500              THRU 110-END-BUILD-NEW-LOAN
044600 
044700           PERFORM 130-BEGIN-INSERT-MASTER-ENTRY
044800              THRU 130-END-INSERT-MASTER-ENTRY
044900 
045000           ADD CTE-01 TO WS-CREATED-COUNT
045100           IF WS-NORM-CURRENCY = "EUR"
045200              ADD WS-AMOUNT-RND TO WS-CREATED-AMOUNT-EUR
045300           END-IF
045900        END-IF
046000     END-IF.
046100 100-END-PROCESS-CREATE-TXN.
046200     EXIT.
046300*
046400*--------------------------------------------------------
046500* ARMA EL REGISTRO MAESTRO DE LA NUEVA SOLICITUD.  SIEMPRE
046600* NACE EN PENDING; EL LLAMADOR NO PUEDE FIJAR OTRO ESTADO.
046700*--------------------------------------------------------
046800 110-BEGIN-BUILD-NEW-LOAN.
046900     PERFORM 120-BEGIN-GENERATE-LOAN-ID
047000        THRU 120-END-GENERATE-LOAN-ID
047100 
047200     MOVE WS-NEW-LOAN-ID       TO WS-NEW-MSTR-LOAN-ID
047300     MOVE F-TXN-APPLICANT-NAME TO WS-NEW-MSTR-APPLICANT-NAME
047400     MOVE WS-NORM-IDENTITY     TO
047500                              WS-NEW-MSTR-APPLICANT-IDENTITY
047600     MOVE WS-AMOUNT-RND        TO WS-NEW-MSTR-AMOUNT
047700     MOVE WS-NORM-CURRENCY     TO WS-NEW-MSTR-CURRENCY
047800     MOVE "PENDING"            TO WS-NEW-MSTR-STATUS
047900     MOVE WS-CURRENT-TIMESTAMP TO WS-NEW-MSTR-CREATED-AT
048000     MOVE WS-CURRENT-TIMESTAMP TO WS-NEW-MSTR-MODIFIED-AT.
048100 110-END-BUILD-NEW-LOAN.
048200     EXIT.
048300*
048400*--------------------------------------------------------
048500* GENERA UN LOAN-ID UNICO PARA LA CORRIDA: FECHA Y HORA DE
048600* PROCESO MAS UN CONTADOR SECUENCIAL DE LA CORRIDA, QUE NO
048700* PUEDE CHOCAR CON NINGUN OTRO LOAN-ID GENERADO EN ESTE
048800* JOB (SUSTITUTO DE UN GENERADOR GUID).
048900*--------------------------------------------------------
049000 120-BEGIN-GENERATE-LOAN-ID.
049100     ADD CTE-01 TO WS-SEQ-COUNTER
049200     MOVE WS-SEQ-COUNTER       TO WS-SEQ-COUNTER-ED
049300 
049400     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD "-"
049500            WS-STAMP-HH   WS-STAMP-MI WS-STAMP-SS
049600            WS-STAMP-HS   "-"
049700            WS-SEQ-COUNTER-ED "-" "00000000000"
049800         DELIMITED BY SIZE INTO WS-NEW-LOAN-ID.
049900 120-END-GENERATE-LOAN-ID.
050000     EXIT.
050100*
050200*--------------------------------------------------------
050300* INSERTA LA NUEVA ENTRADA EN LA TABLA MAESTRA, CORRIENDO
050400* LAS ENTRADAS MAYORES UN LUGAR A LA DERECHA PARA QUE LA
050500* TABLA SIGA ORDENADA POR LOAN-ID Y LA BUSQUEDA BINARIA
050600* (SEARCH ALL) DEL PARRAFO 210 SIGA SIENDO VALIDA.  MISMA
050700* TECNICA DE DESPLAZAMIENTO USADA EN TABLAS ORDENADAS DE
050800* ESTE CPD.
050900*--------------------------------------------------------
051000 130-BEGIN-INSERT-MASTER-ENTRY.
051100     ADD CTE-01 TO WS-MASTER-COUNT
051200     SET IDX-MSTR         TO WS-MASTER-COUNT
051300     SET WS-SUB-1         TO WS-MASTER-COUNT
051400     SUBTRACT CTE-01 FROM WS-SUB-1
051500 
051600     PERFORM 131-BEGIN-SHIFT-MASTER-ENTRY
051700        THRU 131-END-SHIFT-MASTER-ENTRY
051800       UNTIL WS-SUB-1 IS LESS THAN CTE-01
051900          OR WS-MSTR-LOAN-ID (WS-SUB-1)
052000             IS NOT GREATER THAN WS-NEW-MSTR-LOAN-ID
052100 
052200     ADD CTE-01 WS-SUB-1 GIVING WS-SUB-2
052300     MOVE WS-NEW-MASTER-ENTRY TO WS-MASTER-ENTRY (WS-SUB-2).
052400 130-END-INSERT-MASTER-ENTRY.
052500     EXIT.
052600 
052700 131-BEGIN-SHIFT-MASTER-ENTRY.
052800     ADD CTE-01 WS-SUB-1 GIVING WS-SUB-2
052900     MOVE WS-MASTER-ENTRY (WS-SUB-1)
053000       TO WS-MASTER-ENTRY (WS-SUB-2)
053100     SUBTRACT CTE-01 FROM WS-SUB-1.
053200 131-END-SHIFT-MASTER-ENTRY.
053300     EXIT.
053400*
053500*--------------------------------------------------------
053600* CAMBIO DE ESTADO DE UNA SOLICITUD EXISTENTE (TXN-TYPE =
053700* S).  SE BUSCA EL LOAN-ID EN LA TABLA MAESTRA POR CLAVE.
053800*--------------------------------------------------------
053900 200-BEGIN-PROCESS-STATUS-TXN.
054000     MOVE F-TXN-LOAN-ID        TO WS-EXCP-LOAN-ID-WK
054100     MOVE SPACES               TO WS-EXCP-IDENT-WK
054200 
054300     PERFORM 210-BEGIN-LOCATE-MASTER-ENTRY
054400        THRU 210-END-LOCATE-MASTER-ENTRY
054500 
054600     IF SW-MSTR-FOUND-N
054700        MOVE "Loan not found"   TO WS-EXCEPTION-REASON
054800        PERFORM 600-BEGIN-WRITE-EXCEPTION
054900           THRU 600-END-WRITE-EXCEPTION
055000     ELSE
055100        MOVE WS-MSTR-APPLICANT-IDENTITY (IDX-MSTR)
055200          TO WS-EXCP-IDENT-WK
055300 
055400        PERFORM 500-BEGIN-APPLY-STATUS-CHANGE
055500           THRU 500-END-APPLY-STATUS-CHANGE
055600 
055700        IF SW-TRANSITION-ILLEGAL
055800           PERFORM 600-BEGIN-WRITE-EXCEPTION
055900              THRU 600-END-WRITE-EXCEPTION
056000        ELSE
056100           MOVE WS-CURRENT-TIMESTAMP
056200             TO WS-MSTR-MODIFIED-AT (IDX-MSTR)
056800        END-IF
056900     END-IF.
057000 200-END-PROCESS-STATUS-TXN.
057100     EXIT.
057200*
057300*--------------------------------------------------------
057400* BUSQUEDA BINARIA DEL LOAN-ID EN LA TABLA MAESTRA.
057500*--------------------------------------------------------
057600 210-BEGIN-LOCATE-MASTER-ENTRY.
057700     SET SW-MSTR-FOUND-N TO TRUE
057800 
057900     SEARCH ALL WS-MSTR-SORT-ENTRY
058000         AT END
058100            SET SW-MSTR-FOUND-N TO TRUE
058200         WHEN WS-MSTR-SORT-ID (IDX-MSTR-SORT)
058300              IS EQUAL TO F-TXN-LOAN-ID
058400            SET SW-MSTR-FOUND-Y TO TRUE
058500            SET IDX-MSTR TO IDX-MSTR-SORT
058600     END-SEARCH.
058700 210-END-LOCATE-MASTER-ENTRY.
058800     EXIT.
058900*
059000*--------------------------------------------------------
059100* VALIDACION DEL DNI/NIE: NORMALIZACION, PATRON Y DIGITO
059200* (LETRA) DE CONTROL MODULO 23.
059300*--------------------------------------------------------
059400 300-BEGIN-VALIDATE-IDENTITY.
059500     SET SW-ID-VALID-N TO TRUE
059600     MOVE F-TXN-APPLICANT-IDENTITY TO WS-NORM-IDENTITY
059700 
059800     IF WS-NORM-IDENTITY = SPACES
059900        MOVE "Identification is mandatory"
060000          TO WS-EXCEPTION-REASON
060100     ELSE
060200        INSPECT WS-NORM-IDENTITY CONVERTING
060300           "abcdefghijklmnopqrstuvwxyz"
060400        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060500 
060600        MOVE WS-NORM-IDENTITY (1:1) TO WS-ID-CHAR1
060700 
060800        IF (WS-ID-CHAR1 IS NIE-LETRA-CLASE
060900              OR WS-NORM-IDENTITY (1:1) IS NUMERIC)
061000           AND WS-NORM-IDENTITY (2:7) IS NUMERIC
061100           AND WS-NORM-IDENTITY (9:1) IS ALPHABETIC-UPPER
061200           PERFORM 310-BEGIN-COMPUTE-DNI-CHECK-LETTER
061300              THRU 310-END-COMPUTE-DNI-CHECK-LETTER
061400 
061500           IF WS-DNI-EXPECTED-LETTER = WS-NORM-IDENTITY (9:1)
061600              SET SW-ID-VALID-Y TO TRUE
061700           ELSE
061800              MOVE "DNI/NIE not valid"
061900                TO WS-EXCEPTION-REASON
062000           END-IF
062100        ELSE
062200           MOVE "DNI/NIE not valid" TO WS-EXCEPTION-REASON
062300        END-IF
062400     END-IF.
062500 300-END-VALIDATE-IDENTITY.
062600     EXIT.
062700*
062800*--------------------------------------------------------
062900* DIGITO DE CONTROL MODULO 23: SE SUSTITUYE LA LETRA NIE
063000* INICIAL (X/Y/Z POR 0/1/2), SE TOMAN LOS 8 PRIMEROS
063100* CARACTERES COMO NUMERO Y SE BUSCA EL RESTO EN LA TABLA
063200* "TRWAGMYFPDXBNJZSQVHLCKE".
063300*--------------------------------------------------------
063400 310-BEGIN-COMPUTE-DNI-CHECK-LETTER.
063500     EVALUATE WS-ID-CHAR1
063600         WHEN "X"  MOVE "0" TO WS-DNI-DIGITS-X (1:1)
063700         WHEN "Y"  MOVE "1" TO WS-DNI-DIGITS-X (1:1)
063800         WHEN "Z"  MOVE "2" TO WS-DNI-DIGITS-X (1:1)
063900         WHEN OTHER
064000            MOVE WS-ID-CHAR1 TO WS-DNI-DIGITS-X (1:1)
064100     END-EVALUATE
064200 
064300     MOVE WS-NORM-IDENTITY (2:7) TO WS-DNI-DIGITS-X (2:7)
064400 
064500     DIVIDE WS-DNI-NUMBER BY CTE-23
064600         GIVING WS-DNI-QUOTIENT
064700         REMAINDER WS-DNI-REMAINDER
064800 
064900     ADD CTE-01 WS-DNI-REMAINDER GIVING WS-IDX-DNI
065000     MOVE WS-DNI-CONTROL-LETTERS (WS-IDX-DNI:1)
065100       TO WS-DNI-EXPECTED-LETTER.
065200 310-END-COMPUTE-DNI-CHECK-LETTER.
065300     EXIT.
065400*
065500*--------------------------------------------------------
065600* VALIDACION DEL IMPORTE Y LA MONEDA.
065700*--------------------------------------------------------
065800 400-BEGIN-VALIDATE-AMOUNT.
065900     SET SW-AMT-VALID-N TO TRUE
066000     MOVE F-TXN-CURRENCY TO WS-NORM-CURRENCY
066100     INSPECT WS-NORM-CURRENCY CONVERTING
066200        "abcdefghijklmnopqrstuvwxyz"
066300     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
066400 
066500     IF F-TXN-AMOUNT IS NOT GREATER THAN ZERO
066600        MOVE "The amount must be positive"
066700          TO WS-EXCEPTION-REASON
066800     ELSE
066900        IF WS-NORM-CURRENCY = SPACES
067000           OR WS-NORM-CURRENCY IS NOT ALPHABETIC
067100           MOVE "Currency is mandatory"
067200             TO WS-EXCEPTION-REASON
067300        ELSE
067400           PERFORM 410-BEGIN-ROUND-AMOUNT-HALF-EVEN
067500              THRU 410-END-ROUND-AMOUNT-HALF-EVEN
067600           SET SW-AMT-VALID-Y TO TRUE
067700        END-IF
067800     END-IF.
067900 400-END-VALIDATE-AMOUNT.
068000     EXIT.
068100*
068200*--------------------------------------------------------
068300* REDONDEO A 2 DECIMALES POR EL METODO MITAD-PAR (HALF-
068400* EVEN, BANKER'S ROUNDING), EL UNICO METODO DE REDONDEO
068500* USADO EN TODO ESTE SISTEMA.  EL IMPORTE SE LLEVA A UNA
068600* AREA DE TRABAJO DE 4 DECIMALES (WS-AMOUNT-HI) Y SE MIRA
068700* SU EQUIVALENTE ENTERO (WS-AMOUNT-HI-INT) PARA EXAMINAR
068800* LOS DOS DECIMALES QUE SE VAN A DESCARTAR.
068900*--------------------------------------------------------
069000 410-BEGIN-ROUND-AMOUNT-HALF-EVEN.
069100     MOVE F-TXN-AMOUNT TO WS-AMOUNT-HI
069200 
069300     DIVIDE WS-AMOUNT-HI-INT BY CTE-100
069400         GIVING WS-CENTS
069500         REMAINDER WS-FRAC
069600 
069700     IF WS-FRAC IS GREATER THAN CTE-50
069800        ADD CTE-01 TO WS-CENTS
069900     ELSE
070000        IF WS-FRAC IS EQUAL TO CTE-50
070100           DIVIDE WS-CENTS BY CTE-02
070200               GIVING WS-HALF-CHK
070300               REMAINDER WS-ODD-CHK
070400           IF WS-ODD-CHK IS EQUAL TO CTE-01
070500              ADD CTE-01 TO WS-CENTS
070600           END-IF
070700        END-IF
070800     END-IF
070900 
071000     MOVE WS-CENTS TO WS-AMOUNT-RND-INT.
071100 410-END-ROUND-AMOUNT-HALF-EVEN.
071200     EXIT.
071300*
071400*--------------------------------------------------------
071500* MAQUINA DE ESTADOS DE LA SOLICITUD.  UNICAS TRANSICIONES
071600* VALIDAS: PENDING->APPROVED, PENDING->REJECTED Y
071700* APPROVED->CANCELLED.  REJECTED Y CANCELLED SON ESTADOS
071800* FINALES.
071900*--------------------------------------------------------
072000 500-BEGIN-APPLY-STATUS-CHANGE.
072100     SET SW-TRANSITION-ILLEGAL TO TRUE
072200 
072300     EVALUATE F-TXN-NEW-STATUS
072400         WHEN "PENDING"
072500            MOVE "Cannot transition back to PENDING status"
072600              TO WS-EXCEPTION-REASON
072700 
072800         WHEN "APPROVED"
072900            IF WS-MSTR-IS-PENDING (IDX-MSTR)
073000               SET WS-MSTR-IS-APPROVED (IDX-MSTR) TO TRUE
073100               SET SW-TRANSITION-LEGAL TO TRUE
073200               ADD CTE-01 TO WS-APPROVED-COUNT
073300            ELSE
073400               MOVE "Only PENDING -> APPROVED"
073500                 TO WS-EXCEPTION-REASON
073600            END-IF
073700 
073800         WHEN "REJECTED"
073900            IF WS-MSTR-IS-PENDING (IDX-MSTR)
074000               SET WS-MSTR-IS-REJECTED (IDX-MSTR) TO TRUE
074100               SET SW-TRANSITION-LEGAL TO TRUE
074200               ADD CTE-01 TO WS-REJECTED-COUNT
074300            ELSE
074400               MOVE "Only PENDING -> REJECTED"
074500                 TO WS-EXCEPTION-REASON
074600            END-IF
074700 
074800         WHEN "CANCELLED"
074900            IF WS-MSTR-IS-APPROVED (IDX-MSTR)
075000               SET WS-MSTR-IS-CANCELLED (IDX-MSTR) TO TRUE
075100               SET SW-TRANSITION-LEGAL TO TRUE
075200               ADD CTE-01 TO WS-CANCELLED-COUNT
075300            ELSE
075400               MOVE "Only APPROVED -> CANCELLED"
075500                 TO WS-EXCEPTION-REASON
075600            END-IF
075700 
075800         WHEN OTHER
075900            MOVE "Unknown status action"
076000              TO WS-EXCEPTION-REASON
076100     END-EVALUATE.
076200 500-END-APPLY-STATUS-CHANGE.
076300     EXIT.
076400*
076500*--------------------------------------------------------
076600* ESCRITURA DE UN REGISTRO DE EXCEPCION/RECHAZO.
076700*--------------------------------------------------------
076800 600-BEGIN-WRITE-EXCEPTION.
076900     MOVE F-TXN-TYPE           TO F-EXCP-TXN-TYPE
077000     MOVE WS-EXCP-LOAN-ID-WK   TO F-EXCP-LOAN-ID
077100     MOVE WS-EXCP-IDENT-WK     TO F-EXCP-APPLICANT-IDENTITY
077200     MOVE WS-EXCEPTION-REASON  TO F-EXCP-REASON
077300 
077400     WRITE F-EXCP-REC
077500 
077600     ADD CTE-01 TO WS-EXCEPTION-COUNT.
077700 600-END-WRITE-EXCEPTION.
077800     EXIT.
077900*
078000*--------------------------------------------------------
078100* FIN DE LA CORRIDA: REESCRIBE LA MAESTRA COMPLETA, IMPRIME
078200* EL REPORTE DE CONTROL Y CIERRA LOS ARCHIVOS.
078300*--------------------------------------------------------
078400 900-BEGIN-FINISH-RUN.
078500     CLOSE LOAN-MASTER-FILE
078600 
078700     OPEN OUTPUT LOAN-MASTER-FILE
078800 
078900     PERFORM 910-BEGIN-REWRITE-MASTER
079000        THRU 910-END-REWRITE-MASTER
079100       VARYING IDX-MSTR FROM CTE-01 BY CTE-01
079200         UNTIL IDX-MSTR IS GREATER THAN WS-MASTER-COUNT
079300 
079400     PERFORM 920-BEGIN-PRINT-SUMMARY
079500        THRU 920-END-PRINT-SUMMARY
079600 
079700     CLOSE LOAN-TXN-FILE
079800     CLOSE LOAN-MASTER-FILE
079900     CLOSE LOAN-EXCEPT-FILE.
080000 900-END-FINISH-RUN.
080100     EXIT.
080200 
080300 910-BEGIN-REWRITE-MASTER.
080400     MOVE WS-MSTR-LOAN-ID (IDX-MSTR)  TO F-MSTR-LOAN-ID
080500     MOVE WS-MSTR-APPLICANT-NAME (IDX-MSTR)
080600       TO F-MSTR-APPLICANT-NAME
080700     MOVE WS-MSTR-APPLICANT-IDENTITY (IDX-MSTR)
080800       TO F-MSTR-APPLICANT-IDENTITY
080900     MOVE WS-MSTR-AMOUNT (IDX-MSTR)   TO F-MSTR-AMOUNT
081000     MOVE WS-MSTR-CURRENCY (IDX-MSTR) TO F-MSTR-CURRENCY
081100     MOVE WS-MSTR-STATUS (IDX-MSTR)   TO F-MSTR-STATUS
081200     MOVE WS-MSTR-CREATED-AT (IDX-MSTR)
081300       TO F-MSTR-CREATED-AT
081400     MOVE WS-MSTR-MODIFIED-AT (IDX-MSTR)
081500       TO F-MSTR-MODIFIED-AT
081600 
081700     WRITE F-MSTR-REC.
081800 910-END-REWRITE-MASTER.
081900     EXIT.
082000 
082100 920-BEGIN-PRINT-SUMMARY.
082200     MOVE WS-CREATED-COUNT     TO WS-SUM-CREATED-ED
082300     MOVE WS-CREATED-AMOUNT-EUR TO WS-SUM-AMOUNT-ED
082400     MOVE WS-APPROVED-COUNT    TO WS-SUM-APPROVED-ED
082500     MOVE WS-REJECTED-COUNT    TO WS-SUM-REJECTED-ED
082600     MOVE WS-CANCELLED-COUNT   TO WS-SUM-CANCELLED-ED
082700     MOVE WS-EXCEPTION-COUNT   TO WS-SUM-EXCEPTIONS-ED
082800 
082900     DISPLAY SPACE
083000     DISPLAY "LOAN APPLICATION MAINTENANCE - END OF JOB "
083100             "CONTROL TOTALS"
083200     DISPLAY SPACE
083300     DISPLAY WS-SUMMARY-HEADING
083400     DISPLAY WS-SUMMARY-DETAIL.
083500 920-END-PRINT-SUMMARY.
083600     EXIT.
083700 
083800 END PROGRAM LoanAppMnt.
